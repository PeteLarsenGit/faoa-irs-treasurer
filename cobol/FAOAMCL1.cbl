000010       IDENTIFICATION DIVISION.                                   
000020       PROGRAM-ID.    FAOAMCL1.                                   
000030       AUTHOR.        R L HAUSER.                                 
000040       INSTALLATION.  FAOA TREASURY SYSTEMS.                      
000050       DATE-WRITTEN.  05/14/1987.                                 
000060       DATE-COMPILED.                                             
000070       SECURITY.      FAOA TREASURER AND BOOKKEEPER ONLY.         
000080****************************************************              
000090*  FAOAMCL1 - MONTHLY BANK STATEMENT CLASSIFIER     *             
000100*  FOREIGN AREA OFFICER ASSOCIATION TREASURY SYSTEM *             
000110*                                                   *             
000120*  READS ONE MONTH OF BANK-STATEMENT TRANSACTION    *             
000130*  LINES, CLASSIFIES EACH TO AN IRS 1023/990-EZ     *             
000140*  REVENUE OR EXPENSE CATEGORY BY DESCRIPTION KEY-  *             
000150*  WORD AND AMOUNT, DROPS BALANCE LINES AND INTER-  *             
000160*  NAL TRANSFERS, ACCUMULATES CATEGORY TOTALS, AND  *             
000170*  WRITES THE MONTHLY ACTIVITY FILE (FOR THE ANNUAL *             
000180*  ROLL-UP JOB) PLUS THE PRINTED MONTHLY REPORT.    *             
000190****************************************************              
000200*                                                                 
000210*    CHANGE LOG                                                   
000220*    ----------------------------------------------               
000230*    DATE      BY   TICKET   DESCRIPTION                          
000240*    --------  ---  -------  -----------------------              
000250*    05/14/87  RLH  TR-0114  ORIGINAL CODING AND TEST.            
000260*    11/02/87  RLH  TR-0159  ADDED PROFESSIONAL FEES              
000270*                            RULE (COOLEY RETAINER).              
000280*    03/09/89  RLH  TR-0233  ADDED CHAPTER EVENT CAT              
000290*                            16 AND EVENT DETAIL LIST.            
000300*    07/21/90  DMK  TR-0301  SPONSOR THRESHOLD RAISED             
000310*                            TO $500 PER BOARD VOTE.              
000320*    02/14/92  DMK  TR-0365  ADDED NEEDS-FURTHER-                 
000330*                            INVESTIGATION SUMMARY.               
000340*    09/03/93  DMK  TR-0402  ADDED MERCHANT/PROCESSING            
000350*                            FEE RULE (CARDCONNECT).              
000360*    01/18/96  PJS  TR-0470  ITEMIZED REVENUE NOW                 
000370*                            GROUPS BY SPONSOR NAME.              
000380*    06/30/97  PJS  TR-0512  INTERNAL SAVINGS XFER                
000390*                            IGNORE RULE ADDED.                   
000400*    11/11/98  PJS  TR-0559  Y2K REVIEW - PERIOD YEAR             
000410*                            KEPT 4-DIGIT, NO WINDOW.             
000420*    02/02/99  PJS  TR-0561  Y2K SIGN-OFF, NO OTHER               
000430*                            DATE FIELDS TO CORRECT.              
000440*    08/16/01  KAT  TR-0605  STRIPE TRANSFER SPLIT TO             
000450*                            CAT 9 JOURNAL VS CAT 2.              
000460*    04/05/04  KAT  TR-0648  ADDED AFFINIPAY MEMBER-              
000470*                            SHIP RULE.                           
000480*    10/22/06  KAT  TR-0689  ADDED SAAS/OPERATING EXP             
000490*                            RULE (CONVERTKIT, ETC).              
000500*    05/09/09  BWC  TR-0733  ADDED WILD APRICOT/SQUARE-           
000510*                            SPACE/G SUITE TO CAT 22.             
000520*    01/30/12  BWC  TR-0781  ADDED AWARDS-DONATED RULE            
000530*                            (MAXTER GROUP).                      
000540*    07/14/15  BWC  TR-0824  FORCED-REVIEW RULE ADDED             
000550*                            FOR CATS 7,9,15,16,23.               
000560*    03/02/18  SNG  TR-0866  STRIPE JOURNAL OVERRIDE              
000570*                            RUNS AFTER FORCED REVIEW.            
000580*    09/19/20  SNG  TR-0901  AIRTABLE/UPWORK ADDED TO             
000590*                            PROFESSIONAL FEES LIST.              
000600*    06/08/23  SNG  TR-0944  RETIRED INTERACTIVE EDIT;            
000610*                            BATCH READS FIELDS AS IS.            
000620*    ----------------------------------------------               
000630                                                                  
000640                                                                  
000650       ENVIRONMENT DIVISION.                                      
000660       CONFIGURATION SECTION.                                     
000670       SOURCE-COMPUTER.  IBM-4381.                                
000680       OBJECT-COMPUTER.  IBM-4381.                                
000690       SPECIAL-NAMES.                                             
000700           C01 IS TOP-OF-FORM                                     
000710           UPSI-0 ON  STATUS IS FAOA-RERUN-REQUESTED              
000720                  OFF STATUS IS FAOA-NORMAL-RUN                   
000730           CLASS FAOA-NUMERIC-TEXT IS "0" THRU "9".               
000740       INPUT-OUTPUT SECTION.                                      
000750       FILE-CONTROL.                                              
000760           SELECT TRANS-FILE-IN                                   
000770               ASSIGN TO TRANSIN                                  
000780               ORGANIZATION IS RECORD SEQUENTIAL.                 
000790           SELECT ACTV-FILE-OUT                                   
000800               ASSIGN TO ACTVOUT                                  
000810               ORGANIZATION IS RECORD SEQUENTIAL.                 
000820           SELECT RPT-FILE-OUT                                    
000830               ASSIGN TO RPTOUT                                   
000840               ORGANIZATION IS RECORD SEQUENTIAL.                 
000850           SELECT RUN-PARM-FILE                                   
000860               ASSIGN TO RUNPARM                                  
000870               ORGANIZATION IS RECORD SEQUENTIAL.                 
000880                                                                  
000890                                                                  
000900       DATA DIVISION.                                             
000910       FILE SECTION.                                              
000920*                                                                 
000930*    INPUT - ONE BANK-STATEMENT TRANSACTION LINE                  
000940*                                                                 
000950       FD  TRANS-FILE-IN                                          
000960           LABEL RECORD IS STANDARD                               
000970           RECORD CONTAINS 300 CHARACTERS                         
000980           DATA RECORD IS TR-RECORD-IN.                           
000990       01  TR-RECORD-IN.                                          
001000           05  TR-DATE-TXT             PIC X(10).                 
001010           05  TR-DESCRIPTION          PIC X(60).                 
001020           05  TR-AMOUNT-RAW           PIC X(09).                 
001030           05  TR-AMOUNT-NUM REDEFINES TR-AMOUNT-RAW              
001040                                       PIC S9(7)V99.              
001050           05  TR-MEMBER-EVENT-LBL     PIC X(40).                 
001060           05  TR-EVENT-LOCATION       PIC X(30).                 
001070           05  TR-EVENT-PURPOSE        PIC X(40).                 
001080           05  TR-SPONSOR-NAME         PIC X(30).                 
001090           05  TR-ITEMIZATION-LBL      PIC X(30).                 
001100           05  TR-NEEDS-INVEST-FLAG    PIC X(01).                 
001110               88  TR-FLAGGED-YES          VALUE 'Y'.             
001120               88  TR-FLAGGED-NO           VALUE 'N' ' '.         
001130           05  FILLER                  PIC X(50).                 
001140*                                                                 
001150*    OUTPUT 1 - MACHINE-READABLE MONTHLY ACTIVITY FILE            
001160*                                                                 
001170       FD  ACTV-FILE-OUT                                          
001180           LABEL RECORD IS STANDARD                               
001190           RECORD CONTAINS 320 CHARACTERS                         
001200           DATA RECORD IS ACTV-RECORD-OUT.                        
001210       01  ACTV-RECORD-OUT.                                       
001220           05  OA-YEAR                 PIC 9(04).                 
001230           05  OA-MONTH                PIC 99.                    
001240           05  OA-DATE                 PIC X(10).                 
001250           05  OA-DESCRIPTION          PIC X(60).                 
001260           05  OA-AMOUNT               PIC -9999999.99.           
001270           05  OA-CATEGORY-CODE        PIC X(02).                 
001280           05  OA-CATEGORY-LABEL       PIC X(50).                 
001290           05  OA-ITEMIZATION-LBL      PIC X(30).                 
001300           05  OA-MEMBER-EVENT-LBL     PIC X(40).                 
001310           05  OA-EVENT-LOCATION       PIC X(30).                 
001320           05  OA-EVENT-PURPOSE        PIC X(40).                 
001330           05  OA-SPONSOR-NAME         PIC X(30).                 
001340           05  OA-POTENTIAL-SPONSOR    PIC X(01).                 
001350           05  OA-NEEDS-INVEST-FLAG    PIC X(01).                 
001360           05  FILLER                  PIC X(09).                 
001370*                                                                 
001380*    OUTPUT 2 - PRINTED MONTHLY FINANCIAL REPORT                  
001390*                                                                 
001400       FD  RPT-FILE-OUT                                           
001410           LABEL RECORD IS OMITTED                                
001420           RECORD CONTAINS 132 CHARACTERS                         
001430           DATA RECORD IS RPT-LINE-OUT.                           
001440       01  RPT-LINE-OUT                PIC X(132).                
001450*                                                                 
001460*    CONTROL CARD - REPORT PERIOD RUN PARAMETER                   
001470*                                                                 
001480       FD  RUN-PARM-FILE                                          
001490           LABEL RECORD IS STANDARD                               
001500           RECORD CONTAINS 10 CHARACTERS                          
001510           DATA RECORD IS RUN-PARM-RECORD.                        
001520       01  RUN-PARM-RECORD.                                       
001530           05  RP-PERIOD-MMYYYY        PIC 9(06).                 
001540           05  FILLER                  PIC X(04).                 
001550                                                                  
001560                                                                  
001570       WORKING-STORAGE SECTION.                                   
001580*                                                                 
001590*    SWITCHES AND SUBSCRIPTS                                      
001600*                                                                 
001610       01  SWITCHES.                                              
001620           05  MORE-RECS            PIC XXX     VALUE 'YES'.      
001630               88  NO-MORE-RECS         VALUE 'NO '.              
001640           05  CONTAINS-SW          PIC X       VALUE 'N'.        
001650               88  CONTAINS-YES         VALUE 'Y'.                
001660           05  SWAP-DONE-SW         PIC X       VALUE 'N'.        
001670               88  SWAP-DONE             VALUE 'Y'.               
001680           05  SKIP-ROW-SW          PIC X       VALUE 'N'.        
001690               88  SKIP-ROW-YES          VALUE 'Y'.               
001700           05  LABEL-FOUND-SW       PIC X       VALUE 'N'.        
001710               88  LABEL-FOUND           VALUE 'Y'.               
001720           05  ANY-FOUND-SW         PIC X       VALUE 'N'.        
001730               88  ANY-FOUND             VALUE 'Y'.               
001740           05  GROUP-FOUND-SW       PIC X       VALUE 'N'.        
001750               88  GROUP-FOUND           VALUE 'Y'.               
001760           05  GROUP-BY-SPONSOR-SW  PIC X       VALUE 'N'.        
001770               88  GROUP-BY-SPONSOR      VALUE 'Y'.               
001780           05  CAT-HAS-KEPT-SW      PIC X       VALUE 'N'.        
001790               88  CAT-HAS-KEPT          VALUE 'Y'.               
001800           05  CAT-HAS-LABEL-SW     PIC X       VALUE 'N'.        
001810               88  CAT-HAS-LABEL         VALUE 'Y'.               
001820           05  FILLER                  PIC X(10).                 
001830       01  GROUP-CATEGORY-CODE     PIC X(02).                     
001840       01  GROUP-KEY               PIC X(40).                     
001850       01  GROUP-HOLD              PIC X(56).                     
001860       01  COUNTERS                             COMP.             
001870           05  C-KEPT-COUNT           PIC 9(05).                  
001880           05  C-CAT-SUB              PIC 9(04).                  
001890           05  C-KEPT-SUB             PIC 9(05).                  
001900           05  C-KEPT-SUB-2           PIC 9(05).                  
001910           05  C-KEYWORD-SUB          PIC 9(04).                  
001920           05  C-CHECK-RULE           PIC 9(04).                  
001930           05  C-GROUP-COUNT          PIC 9(05).                  
001940           05  C-GROUP-SUB            PIC 9(05).                  
001950           05  C-GROUP-SUB-2          PIC 9(05).                  
001960           05  C-FLAG-COUNT           PIC 9(05).                  
001970           05  C-TRIM-SUB             PIC 9(03).                  
001980           05  C-TRIM-LEN             PIC 9(03).                  
001990           05  C-LEAD-SUB             PIC 9(03).                  
002000                                                                  
002010                                                                  
002020*                                                                 
002030*    CURRENT TRANSACTION - WORKING COPY PLUS DERIVED              
002040*    CLASSIFICATION FIELDS FOR classify_row PROCESSING            
002050*                                                                 
002060       01  CURRENT-TRANS.                                         
002070           05  I-DATE-TXT             PIC X(10).                  
002080           05  I-DESCRIPTION          PIC X(60).                  
002090           05  I-DESC-UPPER           PIC X(60).                  
002100           05  I-AMOUNT               PIC S9(7)V99.               
002110           05  I-ABS-AMOUNT           PIC 9(7)V99.                
002120           05  I-MEMBER-EVENT-LBL     PIC X(40).                  
002130           05  I-EVENT-LOCATION       PIC X(30).                  
002140           05  I-EVENT-PURPOSE        PIC X(40).                  
002150           05  I-SPONSOR-NAME         PIC X(30).                  
002160           05  I-ITEMIZATION-LBL      PIC X(30).                  
002170           05  I-NEEDS-INVEST-FLAG    PIC X(01).                  
002180           05  I-CATEGORY-CODE        PIC X(02).                  
002190           05  I-CATEGORY-LABEL       PIC X(50).                  
002200           05  NEEDS-REVIEW-SW      PIC X(01).                    
002210               88  NEEDS-REVIEW-YES     VALUE 'Y'.                
002220           05  POT-SPONSOR-SW       PIC X(01).                    
002230               88  POT-SPONSOR-YES      VALUE 'Y'.                
002240           05  STAMPED-MONTH        PIC 99.                       
002250           05  STAMPED-YEAR         PIC 9(04).                    
002260           05  FILLER                  PIC X(10).                 
002270*                                                                 
002280*    REPORT-PERIOD RUN PARAMETER (READ FROM CONTROL CARD)         
002290*                                                                 
002300       01  RUN-PERIOD.                                            
002310           05  PERIOD-MMYYYY        PIC 9(06).                    
002320           05  PERIOD-SPLIT REDEFINES PERIOD-MMYYYY.              
002330               10  PERIOD-MONTH     PIC 99.                       
002340               10  PERIOD-YEAR      PIC 9(04).                    
002350           05  PERIOD-MONTH-NAME    PIC X(09).                    
002360           05  FILLER                  PIC X(05).                 
002370*                                                                 
002380*    MONTH-NAME LOOKUP - HARD-CODED, NEVER CHANGES                
002390*                                                                 
002400       01  MONTH-NAME-ARRAY.                                      
002410           05  FILLER   PIC X(09)  VALUE 'JANUARY  '.             
002420           05  FILLER   PIC X(09)  VALUE 'FEBRUARY '.             
002430           05  FILLER   PIC X(09)  VALUE 'MARCH    '.             
002440           05  FILLER   PIC X(09)  VALUE 'APRIL    '.             
002450           05  FILLER   PIC X(09)  VALUE 'MAY      '.             
002460           05  FILLER   PIC X(09)  VALUE 'JUNE     '.             
002470           05  FILLER   PIC X(09)  VALUE 'JULY     '.             
002480           05  FILLER   PIC X(09)  VALUE 'AUGUST   '.             
002490           05  FILLER   PIC X(09)  VALUE 'SEPTEMBER'.             
002500           05  FILLER   PIC X(09)  VALUE 'OCTOBER  '.             
002510           05  FILLER   PIC X(09)  VALUE 'NOVEMBER '.             
002520           05  FILLER   PIC X(09)  VALUE 'DECEMBER '.             
002530       01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.           
002540           05  MONTH-NAME  OCCURS 12 TIMES     PIC X(09).         
002550                                                                  
002560                                                                  
002570*                                                                 
002580*    IRS CATEGORY MASTER TABLE - 14 CATEGORIES USED ON            
002590*    FORM 1023/990-EZ.  HELD PRE-SORTED IN "CODE - LABEL"         
002600*    TEXT ORDER SO THE SUMMARY AND REPORT NEVER NEED A            
002610*    RUN-TIME SORT.  DO NOT RE-SEQUENCE WITHOUT CHECKING          
002620*    THE REPORT SPEC - SEE TR-0114 FILE NOTES.                    
002630*                                                                 
002640       01  CATEGORY-ARRAY.                                        
002650                                                                  
002660                                                                  
002670           05  FILLER  PIC X(02)  VALUE '1'.                      
002680           05  FILLER  PIC X(01)  VALUE 'R'.                      
002690           05  FILLER  PIC X(50)                                  
002700                VALUE 'Gifts, grants, contributions received'.    
002710           05  FILLER  PIC X(02)  VALUE '14'.                     
002720           05  FILLER  PIC X(01)  VALUE 'E'.                      
002730           05  FILLER  PIC X(50)                                  
002740                VALUE 'Fundraising expenses'.                     
002750           05  FILLER  PIC X(02)  VALUE '15'.                     
002760           05  FILLER  PIC X(01)  VALUE 'E'.                      
002770           05  FILLER  PIC X(50)                                  
002780                VALUE 'Contributions, gifts, grants paid out'.    
002790           05  FILLER  PIC X(02)  VALUE '16'.                     
002800           05  FILLER  PIC X(01)  VALUE 'E'.                      
002810           05  FILLER  PIC X(50)                                  
002820                VALUE 'Disbursements to/for members'.             
002830           05  FILLER  PIC X(02)  VALUE '18'.                     
002840           05  FILLER  PIC X(01)  VALUE 'E'.                      
002850           05  FILLER  PIC X(50)                                  
002860                VALUE 'Other salaries and wages'.                 
002870           05  FILLER  PIC X(02)  VALUE '19'.                     
002880           05  FILLER  PIC X(01)  VALUE 'E'.                      
002890           05  FILLER  PIC X(50)                                  
002900                VALUE 'Interest expense'.                         
002910           05  FILLER  PIC X(02)  VALUE '2'.                      
002920           05  FILLER  PIC X(01)  VALUE 'R'.                      
002930           05  FILLER  PIC X(50)                                  
002940                VALUE 'Membership fees received'.                 
002950           05  FILLER  PIC X(02)  VALUE '22'.                     
002960           05  FILLER  PIC X(01)  VALUE 'E'.                      
002970           05  FILLER  PIC X(50)                                  
002980                VALUE 'Professional fees'.                        
002990           05  FILLER  PIC X(02)  VALUE '23'.                     
003000           05  FILLER  PIC X(01)  VALUE 'E'.                      
003010           05  FILLER  PIC X(50)                                  
003020                VALUE 'Other expenses not classified above'.      
003030           05  FILLER  PIC X(02)  VALUE '3'.                      
003040           05  FILLER  PIC X(01)  VALUE 'R'.                      
003050           05  FILLER  PIC X(50)                                  
003060                VALUE 'Gross investment income'.                  
003070           05  FILLER  PIC X(02)  VALUE '4'.                      
003080           05  FILLER  PIC X(01)  VALUE 'R'.                      
003090           05  FILLER  PIC X(50)                                  
003100                VALUE 'Net unrelated business income'.            
003110           05  FILLER  PIC X(02)  VALUE '6'.                      
003120           05  FILLER  PIC X(01)  VALUE 'R'.                      
003130           05  FILLER  PIC X(50)                                  
003140                VALUE 'Value of svcs/facilities furn by govt'.    
003160           05  FILLER  PIC X(02)  VALUE '7'.                      
003170           05  FILLER  PIC X(01)  VALUE 'R'.                      
003180           05  FILLER  PIC X(50)                                  
003190                VALUE 'Other revenue'.                            
003200           05  FILLER  PIC X(02)  VALUE '9'.                      
003210           05  FILLER  PIC X(01)  VALUE 'R'.                      
003220           05  FILLER  PIC X(50)                                  
003230                VALUE 'Gross receipts from exempt purpose'.       
003250                                                                  
003260                                                                  
003270       01  CATEGORY-TABLE REDEFINES CATEGORY-ARRAY.               
003280           05  CT-ENTRY OCCURS 14 TIMES.                          
003290               10  CT-CODE             PIC X(02).                 
003300               10  CT-KIND             PIC X(01).                 
003310                   88  CT-REVENUE          VALUE 'R'.             
003320                   88  CT-EXPENSE          VALUE 'E'.             
003330               10  CT-LABEL            PIC X(50).                 
003340       01  CATEGORY-TOTAL-ARRAY.                                  
003350           05  CT-TOTAL-AMT OCCURS 14 TIMES        PIC S9(9)V99.  
003360                                                                  
003370                                                                  
003380*                                                                 
003390*    RULE-TO-KEYWORD LOOKUP TABLE.  RULES 05,07,08,09,10 AND      
003400*    11 ARE ALL "DESCRIPTION CONTAINS ANY OF THESE WORDS"         
003410*    TESTS -- ONE TABLE AND ONE SEARCH PARAGRAPH REPLACES         
003420*    43 SEPARATE INSPECT STATEMENTS.  KEPT IN RULE-NUMBER         
003430*    ORDER FOR READABILITY ONLY, THE SEARCH IN 4100-CHECK-        
003440*    KEYWORD-LIST DOES NOT DEPEND ON THE ORDERING.                
003450*                                                                 
003460       01  RULE-KEYWORD-ARRAY.                                    
003470           05  FILLER PIC 9(02) VALUE 05.                         
003480           05  FILLER PIC X(20) VALUE 'SPONSORSHIP'.              
003490           05  FILLER PIC 9(02) VALUE 05.                         
003500           05  FILLER PIC X(20) VALUE 'SPONSOR'.                  
003510           05  FILLER PIC 9(02) VALUE 05.                         
003520           05  FILLER PIC X(20) VALUE 'CORP SPONSOR'.             
003530           05  FILLER PIC 9(02) VALUE 05.                         
003540           05  FILLER PIC X(20) VALUE 'DONATION'.                 
003550           05  FILLER PIC 9(02) VALUE 05.                         
003560           05  FILLER PIC X(20) VALUE 'DONOR'.                    
003570           05  FILLER PIC 9(02) VALUE 07.                         
003580           05  FILLER PIC X(20) VALUE 'COOLEY'.                   
003590           05  FILLER PIC 9(02) VALUE 07.                         
003600           05  FILLER PIC X(20) VALUE 'LEGAL'.                    
003610           05  FILLER PIC 9(02) VALUE 07.                         
003620           05  FILLER PIC X(20) VALUE 'ATTORNEY'.                 
003630           05  FILLER PIC 9(02) VALUE 07.                         
003640           05  FILLER PIC X(20) VALUE 'LAW FIRM'.                 
003650           05  FILLER PIC 9(02) VALUE 07.                         
003660           05  FILLER PIC X(20) VALUE 'CPA'.                      
003670           05  FILLER PIC 9(02) VALUE 07.                         
003680           05  FILLER PIC X(20) VALUE 'ACCOUNTING'.               
003690           05  FILLER PIC 9(02) VALUE 07.                         
003700           05  FILLER PIC X(20) VALUE 'BOOKKEEPING'.              
003710           05  FILLER PIC 9(02) VALUE 07.                         
003720           05  FILLER PIC X(20) VALUE 'CONSULTING FEE'.           
003730           05  FILLER PIC 9(02) VALUE 07.                         
003740           05  FILLER PIC X(20) VALUE 'UPWORK'.                   
003750           05  FILLER PIC 9(02) VALUE 07.                         
003760           05  FILLER PIC X(20) VALUE 'AIRTABLE.COM'.             
003770           05  FILLER PIC 9(02) VALUE 07.                         
003780           05  FILLER PIC X(20) VALUE 'AIRTABLE'.                 
003790           05  FILLER PIC 9(02) VALUE 07.                         
003800           05  FILLER PIC X(20) VALUE 'G SUITE'.                  
003810           05  FILLER PIC 9(02) VALUE 07.                         
003820           05  FILLER PIC X(20) VALUE 'GSUITE'.                   
003830           05  FILLER PIC 9(02) VALUE 07.                         
003840           05  FILLER PIC X(20) VALUE 'GOOGLE WORKSPACE'.         
003850           05  FILLER PIC 9(02) VALUE 07.                         
003860           05  FILLER PIC X(20) VALUE 'GOOGLE*GSUITE'.            
003870           05  FILLER PIC 9(02) VALUE 07.                         
003880           05  FILLER PIC X(20) VALUE 'WILD APRICOT'.             
003890           05  FILLER PIC 9(02) VALUE 07.                         
003900           05  FILLER PIC X(20) VALUE 'WILDAPRICOT'.              
003910           05  FILLER PIC 9(02) VALUE 07.                         
003920           05  FILLER PIC X(20) VALUE 'SQUARESPACE'.              
003930           05  FILLER PIC 9(02) VALUE 07.                         
003940           05  FILLER PIC X(20) VALUE 'AUTHNET GATEWAY'.          
003950           05  FILLER PIC 9(02) VALUE 07.                         
003960           05  FILLER PIC X(20) VALUE 'AFFINIPAY'.                
003970           05  FILLER PIC 9(02) VALUE 07.                         
003980           05  FILLER PIC X(20) VALUE 'AFFINIPAYLLC'.             
003990           05  FILLER PIC 9(02) VALUE 08.                         
004000           05  FILLER PIC X(20) VALUE 'CONVERTKIT'.               
004010           05  FILLER PIC 9(02) VALUE 08.                         
004020           05  FILLER PIC X(20) VALUE 'KIT.COM'.                  
004030           05  FILLER PIC 9(02) VALUE 08.                         
004040           05  FILLER PIC X(20) VALUE 'NETWORKSOLUTIO'.           
004050           05  FILLER PIC 9(02) VALUE 08.                         
004060           05  FILLER PIC X(20) VALUE 'NETWORK SOLUTIONS'.        
004070           05  FILLER PIC 9(02) VALUE 08.                         
004080           05  FILLER PIC X(20) VALUE 'APPLE.COM'.                
004090           05  FILLER PIC 9(02) VALUE 09.                         
004100           05  FILLER PIC X(20) VALUE 'AWARDS RECOGNITION'.       
004110           05  FILLER PIC 9(02) VALUE 09.                         
004120           05  FILLER PIC X(20) VALUE 'MAXTER GROUP'.             
004130           05  FILLER PIC 9(02) VALUE 10.                         
004140           05  FILLER PIC X(20) VALUE 'CHAPTER EVENT'.            
004150           05  FILLER PIC 9(02) VALUE 10.                         
004160           05  FILLER PIC X(20) VALUE 'CHAPTER DINNER'.           
004170           05  FILLER PIC 9(02) VALUE 10.                         
004180           05  FILLER PIC X(20) VALUE 'CHAPTER LUNCH'.            
004190           05  FILLER PIC 9(02) VALUE 10.                         
004200           05  FILLER PIC X(20) VALUE 'CHAPTER MEETING'.          
004210           05  FILLER PIC 9(02) VALUE 10.                         
004220           05  FILLER PIC X(20) VALUE 'PAYPAL *SAM'.              
004230           05  FILLER PIC 9(02) VALUE 10.                         
004240           05  FILLER PIC X(20) VALUE 'PAYPAL SAM'.               
004250           05  FILLER PIC 9(02) VALUE 11.                         
004260           05  FILLER PIC X(20) VALUE 'BKCRD FEES'.               
004270           05  FILLER PIC 9(02) VALUE 11.                         
004280           05  FILLER PIC X(20) VALUE 'MERCHANT FEE'.             
004290           05  FILLER PIC 9(02) VALUE 11.                         
004300           05  FILLER PIC X(20) VALUE 'CARDCONNECT'.              
004310           05  FILLER PIC 9(02) VALUE 11.                         
004320           05  FILLER PIC X(20) VALUE 'PROCESSING FEE'.           
004330       01  RULE-KEYWORD-TABLE REDEFINES RULE-KEYWORD-ARRAY.       
004340           05  RK-ENTRY OCCURS 43 TIMES.                          
004350               10  RK-RULE-NBR         PIC 9(02).                 
004360               10  RK-KEYWORD          PIC X(20).                 
004370                                                                  
004380                                                                  
004390*                                                                 
004400*    KEPT-TRANSACTION TABLE.  BUILT DURING THE MAIN READ          
004410*    LOOP, ONE ENTRY PER TRANSACTION THAT SURVIVES THE            
004420*    2100-CLASSIFY-ROW CHAIN.  REPORT PHASE MAKES SEVERAL         
004430*    PASSES OVER THIS TABLE (CATEGORY TOTALS, ITEMIZED            
004440*    REVENUE/EXPENSE, FLAGGED LIST) RATHER THAN RE-READING        
004450*    TRANS-FILE-IN REPEATEDLY.                                    
004460*                                                                 
004470       01  KEPT-TABLE.                                            
004480           05  KT-ENTRY OCCURS 500 TIMES.                         
004490               10  KT-DATE                 PIC X(10).             
004500               10  KT-DESCRIPTION          PIC X(60).             
004510               10  KT-AMOUNT               PIC S9(7)V99.          
004520               10  KT-CATEGORY-CODE        PIC X(02).             
004530               10  KT-CATEGORY-LABEL       PIC X(50).             
004540               10  KT-ITEMIZATION-LBL      PIC X(30).             
004550               10  KT-MEMBER-EVENT-LBL     PIC X(40).             
004560               10  KT-EVENT-LOCATION       PIC X(30).             
004570               10  KT-EVENT-PURPOSE        PIC X(40).             
004580               10  KT-SPONSOR-NAME         PIC X(30).             
004590               10  KT-POTENTIAL-SPONSOR    PIC X(01).             
004600               10  KT-NEEDS-INVEST-FLAG    PIC X(01).             
004610               10  FILLER                  PIC X(05).             
004620                                                                  
004630                                                                  
004640*                                                                 
004650*    SPONSOR/ITEMIZATION GROUPING TABLE FOR THE ITEMIZED          
004660*    REVENUE AND EXPENSE SECTIONS OF THE PRINTED REPORT.          
004670*    BUILT FRESH FOR EACH SECTION FROM KEPT-TABLE, THEN           
004680*    BUBBLE-SORTED ASCENDING ON GR-LABEL BEFORE PRINTING.         
004690*                                                                 
004700       01  GROUP-TABLE.                                           
004710           05  GR-ENTRY OCCURS 200 TIMES.                         
004720               10  GR-LABEL                PIC X(40).             
004730               10  GR-TOTAL-AMT            PIC S9(9)V99.          
004740               10  FILLER                  PIC X(05).             
004750                                                                  
004760                                                                  
004770*                                                                 
004780*    PRINT-LINE WORK AREAS AND EDIT FIELDS                        
004790*                                                                 
004800       01  RULE-LINE.                                             
004810           05  FILLER PIC X(72) VALUE ALL '-'.                    
004820       01  BLANK-LINE               PIC X(132) VALUE SPACES.      
004830       01  BUILD-LINE               PIC X(132).                   
004840       01  EDIT-SOURCE-AMT          PIC S9(9)V99.                 
004850       01  EDIT-AMOUNT              PIC ----,---,---.99.          
004860       01  TRIM-WORK                PIC X(60).                    
004870       01  TRIM-RESULT              PIC X(60).                    
004880                                                                  
004890                                                                  
004900*                                                                 
004910*    KEYWORD-SEARCH WORK FIELDS AND FLAGGED-SUMMARY TOTALS        
004920*                                                                 
004930       01  SEARCH-KEYWORD           PIC X(20).                    
004940       77  TALLY                    PIC 9(03) COMP.               
004950       01  O-FLAG-COUNT          PIC ZZZZ9.                       
004960       01  C-FLAG-TOTAL-AMT           PIC S9(9)V99 VALUE ZERO.    
004970                                                                  
004980                                                                  
004990       PROCEDURE DIVISION.                                        
005000                                                                  
005010       0000-FAOAMCL1.                                             
005020           PERFORM 1000-INIT.                                     
005030           PERFORM 2000-MAINLINE                                  
005040               UNTIL NO-MORE-RECS.                                
005050           PERFORM 3000-CLOSING.                                  
005060           STOP RUN.                                              
005070                                                                  
005080                                                                  
005090       1000-INIT.                                                 
005100           OPEN INPUT  TRANS-FILE-IN.                             
005110           OPEN INPUT  RUN-PARM-FILE.                             
005120           OPEN OUTPUT ACTV-FILE-OUT.                             
005130           OPEN OUTPUT RPT-FILE-OUT.                              
005140                                                                  
005150           READ RUN-PARM-FILE                                     
005160               AT END                                             
005170                   MOVE 102026 TO RP-PERIOD-MMYYYY                
005180           END-READ.                                              
005190           MOVE RP-PERIOD-MMYYYY TO PERIOD-MMYYYY.                
005200           CLOSE RUN-PARM-FILE.                                   
005210                                                                  
005220           MOVE MONTH-NAME (PERIOD-MONTH)                         
005230               TO PERIOD-MONTH-NAME.                              
005240                                                                  
005250           PERFORM 1100-ZERO-CATEGORY-TOTALS.                     
005260                                                                  
005270           PERFORM 9000-READ.                                     
005280                                                                  
005290                                                                  
005300       1100-ZERO-CATEGORY-TOTALS.                                 
005310           MOVE ZERO TO C-KEPT-COUNT.                             
005320           MOVE ZERO TO C-FLAG-COUNT.                             
005330           MOVE ZERO TO C-FLAG-TOTAL-AMT.                         
005340           PERFORM 1150-ZERO-ONE-CAT-TOTAL                        
005350               VARYING C-CAT-SUB FROM 1 BY 1                      
005360                   UNTIL C-CAT-SUB > 14.                          
005370                                                                  
005380                                                                  
005390       1150-ZERO-ONE-CAT-TOTAL.                                   
005400           MOVE ZERO TO CT-TOTAL-AMT (C-CAT-SUB).                 
005410                                                                  
005420                                                                  
005430       2000-MAINLINE.                                             
005440           MOVE 'N' TO SKIP-ROW-SW.                               
005450           MOVE TR-DATE-TXT        TO I-DATE-TXT.                 
005460           MOVE TR-DESCRIPTION     TO I-DESCRIPTION.              
005470           MOVE TR-AMOUNT-NUM      TO I-AMOUNT.                   
005480           MOVE TR-MEMBER-EVENT-LBL TO I-MEMBER-EVENT-LBL.        
005490           MOVE TR-EVENT-LOCATION  TO I-EVENT-LOCATION.           
005500           MOVE TR-EVENT-PURPOSE   TO I-EVENT-PURPOSE.            
005510           MOVE TR-SPONSOR-NAME    TO I-SPONSOR-NAME.             
005520           MOVE TR-ITEMIZATION-LBL TO I-ITEMIZATION-LBL.          
005530           MOVE TR-NEEDS-INVEST-FLAG TO I-NEEDS-INVEST-FLAG.      
005540           IF TR-AMOUNT-NUM IS NOT NUMERIC                        
005550               MOVE ZERO TO I-AMOUNT                              
005560           END-IF.                                                
005570                                                                  
005580           MOVE I-DESCRIPTION TO I-DESC-UPPER.                    
005590           INSPECT I-DESC-UPPER                                   
005600               CONVERTING 'abcdefghijklmnopqrstuvwxyz'            
005610                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.           
005620                                                                  
005630           PERFORM 2050-PRE-CLEAN THRU 2050-EXIT.                 
005640                                                                  
005650           IF NOT SKIP-ROW-YES                                    
005660               PERFORM 2100-CLASSIFY-ROW THRU 2100-EXIT           
005670               IF I-CATEGORY-CODE NOT = 'IG'                      
005680                   PERFORM 2200-POST-RULES                        
005690                   PERFORM 2150-LOOKUP-CATEGORY THRU 2150-EXIT    
005700                   PERFORM 2250-STAMP-PERIOD                      
005710                   PERFORM 2300-STORE-KEPT                        
005720                   PERFORM 2400-WRITE-ACTIVITY                    
005730                   PERFORM 2500-ACCUMULATE-CATEGORY THRU 2500-EXIT
005740               END-IF                                             
005750           END-IF.                                                
005760                                                                  
005770           PERFORM 9000-READ.                                     
005780                                                                  
005790                                                                  
005800       2050-PRE-CLEAN.                                            
005810*    DROPS BLANK DESCRIPTIONS AND ANY "BALANCE" LINE, PER         
005820*    THE PRE-CLEAN STEP OF THE BATCH FLOW.                        
005830           IF I-DESCRIPTION = SPACES                              
005840               MOVE 'Y' TO SKIP-ROW-SW                            
005850               GO TO 2050-EXIT                                    
005860           END-IF.                                                
005870                                                                  
005880           MOVE 'BALANCE' TO SEARCH-KEYWORD.                      
005890           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
005900           IF CONTAINS-YES                                        
005910               MOVE 'Y' TO SKIP-ROW-SW                            
005920           END-IF.                                                
005930                                                                  
005940       2050-EXIT.                                                 
005950           EXIT.                                                  
005960                                                                  
005970                                                                  
005980       2100-CLASSIFY-ROW.                                         
005990*    ORDERED CLASSIFICATION CHAIN.  FIRST MATCH WINS.  EVERY      
006000*    RULE THAT MATCHES SETS I-CATEGORY-CODE AND EXITS BY          
006010*    GO TO 2100-EXIT.  DEFAULT IS 'IG' (IGNORE THIS ROW).         
006020           MOVE 'IG' TO I-CATEGORY-CODE.                          
006030           MOVE 'N'  TO NEEDS-REVIEW-SW.                          
006040           MOVE 'N'  TO POT-SPONSOR-SW.                           
006050                                                                  
006060*    RULE 01 - STRAY BALANCE ROW NOT CAUGHT BY PRE-CLEAN.         
006070           MOVE 'BALANCE' TO SEARCH-KEYWORD.                      
006080           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
006090           IF CONTAINS-YES                                        
006100               PERFORM 2110-CHECK-BALANCE-EXCEPTIONS              
006110               IF NOT CONTAINS-YES                                
006120                   GO TO 2100-EXIT                                
006130               END-IF                                             
006140           END-IF.                                                
006150                                                                  
006160*    RULE 02 - INTERNAL SAVINGS TRANSFER, IGNORE.                 
006170           MOVE 'TRANSFER' TO SEARCH-KEYWORD.                     
006180           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
006190           IF CONTAINS-YES                                        
006200               MOVE 'SAVINGS' TO SEARCH-KEYWORD                   
006210               PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT       
006220               IF CONTAINS-YES                                    
006230                   GO TO 2100-EXIT                                
006240               END-IF                                             
006250           END-IF.                                                
006260                                                                  
006270*    RULE 03 - MEMBERSHIP RECEIVED VIA PAYMENT PROCESSOR.         
006280           MOVE 'AFFINIPAY' TO SEARCH-KEYWORD.                    
006290           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
006300           IF CONTAINS-YES AND I-AMOUNT > 0                       
006310               MOVE '2' TO I-CATEGORY-CODE                        
006320               GO TO 2100-EXIT                                    
006330           END-IF.                                                
006340                                                                  
006350*    RULE 04 - STRIPE TRANSFER, SPLIT ON DOLLAR SIZE.             
006360           MOVE 'STRIPE TRANSFER' TO SEARCH-KEYWORD.              
006370           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
006380           IF CONTAINS-YES AND I-AMOUNT > 0                       
006390               PERFORM 4200-ABSOLUTE-AMOUNT                       
006400               IF I-ABS-AMOUNT < 9.00                             
006410                   MOVE '9' TO I-CATEGORY-CODE                    
006420               ELSE                                               
006430                   MOVE '2' TO I-CATEGORY-CODE                    
006440               END-IF                                             
006450               GO TO 2100-EXIT                                    
006460           END-IF.                                                
006470                                                                  
006480*    RULE 05 - EXPLICIT SPONSORSHIP OR DONATION.                  
006490           MOVE 05 TO C-CHECK-RULE.                               
006500           PERFORM 4100-CHECK-KEYWORD-LIST THRU 4100-EXIT.        
006510           IF CONTAINS-YES                                        
006520               MOVE '1' TO I-CATEGORY-CODE                        
006530               MOVE 'Y'  TO NEEDS-REVIEW-SW                       
006540               MOVE 'Y'  TO POT-SPONSOR-SW                        
006550               GO TO 2100-EXIT                                    
006560           END-IF.                                                
006570                                                                  
006580*    RULE 06 - INTEREST INCOME.                                   
006590           MOVE 'INTEREST' TO SEARCH-KEYWORD.                     
006600           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
006610           IF CONTAINS-YES AND I-AMOUNT > 0                       
006620               MOVE '3' TO I-CATEGORY-CODE                        
006630               GO TO 2100-EXIT                                    
006640           END-IF.                                                
006650                                                                  
006660*    RULE 07 - PROFESSIONAL FEES.                                 
006670           MOVE 07 TO C-CHECK-RULE.                               
006680           PERFORM 4100-CHECK-KEYWORD-LIST THRU 4100-EXIT.        
006690           IF CONTAINS-YES                                        
006700               MOVE '22' TO I-CATEGORY-CODE                       
006710               GO TO 2100-EXIT                                    
006720           END-IF.                                                
006730                                                                  
006740*    RULE 08 - KNOWN SAAS / OPERATING EXPENSE.                    
006750           MOVE 08 TO C-CHECK-RULE.                               
006760           PERFORM 4100-CHECK-KEYWORD-LIST THRU 4100-EXIT.        
006770           IF CONTAINS-YES                                        
006780               MOVE '23' TO I-CATEGORY-CODE                       
006790               GO TO 2100-EXIT                                    
006800           END-IF.                                                
006810                                                                  
006820*    RULE 09 - AWARDS DONATED.                                    
006830           MOVE 09 TO C-CHECK-RULE.                               
006840           PERFORM 4100-CHECK-KEYWORD-LIST THRU 4100-EXIT.        
006850           IF CONTAINS-YES                                        
006860               MOVE '15' TO I-CATEGORY-CODE                       
006870               GO TO 2100-EXIT                                    
006880           END-IF.                                                
006890                                                                  
006900*    RULE 10 - CHAPTER / MEMBER EVENTS.                           
006910           MOVE 10 TO C-CHECK-RULE.                               
006920           PERFORM 4100-CHECK-KEYWORD-LIST THRU 4100-EXIT.        
006930           IF CONTAINS-YES                                        
006940               MOVE '16' TO I-CATEGORY-CODE                       
006950               MOVE 'Y'  TO NEEDS-REVIEW-SW                       
006960               GO TO 2100-EXIT                                    
006970           END-IF.                                                
006980                                                                  
006990*    RULE 11 - MERCHANT / PROCESSING FEES.                        
007000           MOVE 11 TO C-CHECK-RULE.                               
007010           PERFORM 4100-CHECK-KEYWORD-LIST THRU 4100-EXIT.        
007020           IF CONTAINS-YES                                        
007030               MOVE '23' TO I-CATEGORY-CODE                       
007040               GO TO 2100-EXIT                                    
007050           END-IF.                                                
007060                                                                  
007070*    RULE 12 - INTEREST EXPENSE.                                  
007080           MOVE 'INTEREST' TO SEARCH-KEYWORD.                     
007090           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
007100           IF CONTAINS-YES AND I-AMOUNT < 0                       
007110               MOVE '19' TO I-CATEGORY-CODE                       
007120               GO TO 2100-EXIT                                    
007130           END-IF.                                                
007140                                                                  
007150*    RULE 13/14 - FALLBACK ON SIGN OF AMOUNT.                     
007160           IF I-AMOUNT > 0                                        
007170               IF I-AMOUNT >= 500.00                              
007180                   MOVE '1' TO I-CATEGORY-CODE                    
007190                   MOVE 'Y'  TO NEEDS-REVIEW-SW                   
007200                   MOVE 'Y'  TO POT-SPONSOR-SW                    
007210               ELSE                                               
007220                   MOVE '7' TO I-CATEGORY-CODE                    
007230                   MOVE 'Y'  TO NEEDS-REVIEW-SW                   
007240               END-IF                                             
007250           ELSE                                                   
007260               MOVE '23' TO I-CATEGORY-CODE                       
007270               MOVE 'Y'  TO NEEDS-REVIEW-SW                       
007280           END-IF.                                                
007290                                                                  
007300       2100-EXIT.                                                 
007310           EXIT.                                                  
007320                                                                  
007330                                                                  
007340       2110-CHECK-BALANCE-EXCEPTIONS.                             
007350*    A "BALANCE" LINE IS KEPT ONLY IF IT ALSO NAMES ONE OF        
007360*    THESE ACTIVITY WORDS; PRE-CLEAN ALREADY DROPS ORDINARY       
007370*    BALANCE LINES SO THIS RARELY FIRES IN PRODUCTION.            
007380           MOVE 'N' TO CONTAINS-SW.                               
007390           MOVE 'DEPOSIT' TO SEARCH-KEYWORD.                      
007400           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
007410           IF NOT CONTAINS-YES                                    
007420               MOVE 'WITHDRAWAL' TO SEARCH-KEYWORD                
007430               PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT       
007440           END-IF.                                                
007450           IF NOT CONTAINS-YES                                    
007460               MOVE 'PAID FROM' TO SEARCH-KEYWORD                 
007470               PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT       
007480           END-IF.                                                
007490           IF NOT CONTAINS-YES                                    
007500               MOVE 'POS DEBIT' TO SEARCH-KEYWORD                 
007510               PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT       
007520           END-IF.                                                
007530           IF NOT CONTAINS-YES                                    
007540               MOVE 'ACH' TO SEARCH-KEYWORD                       
007550               PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT       
007560           END-IF.                                                
007570                                                                  
007580                                                                  
007590       4200-ABSOLUTE-AMOUNT.                                      
007600*    NO FUNCTION ABS ON THIS COMPILER -- FLIP THE SIGN BY         
007610*    HAND WHEN THE AMOUNT IS NEGATIVE.                            
007620           IF I-AMOUNT < 0                                        
007630               COMPUTE I-ABS-AMOUNT = I-AMOUNT * -1               
007640           ELSE                                                   
007650               MOVE I-AMOUNT TO I-ABS-AMOUNT                      
007660           END-IF.                                                
007670                                                                  
007680                                                                  
007690       2150-LOOKUP-CATEGORY.                                      
007700*    RESOLVES I-CATEGORY-CODE TO ITS LABEL/KIND FROM THE          
007710*    HARD-CODED IRS CATEGORY TABLE.                               
007720           MOVE 'N' TO LABEL-FOUND-SW.                            
007730           PERFORM 2160-SCAN-ONE-CATEGORY                         
007740               VARYING C-CAT-SUB FROM 1 BY 1                      
007750                   UNTIL C-CAT-SUB > 14                           
007760                      OR LABEL-FOUND.                             
007770                                                                  
007780       2150-EXIT.                                                 
007790           EXIT.                                                  
007800                                                                  
007810                                                                  
007820       2160-SCAN-ONE-CATEGORY.                                    
007830           IF CT-CODE (C-CAT-SUB) = I-CATEGORY-CODE               
007840               MOVE CT-LABEL (C-CAT-SUB) TO I-CATEGORY-LABEL      
007850               MOVE 'Y' TO LABEL-FOUND-SW                         
007860           END-IF.                                                
007870                                                                  
007880                                                                  
007890       2200-POST-RULES.                                           
007900*    STRIPE JOURNAL OVERRIDE AND FORCED-REVIEW POST-RULES.        
007910*    ORDER MATTERS -- FORCED REVIEW FIRST, STRIPE OVERRIDE        
007920*    LAST, SO THE OVERRIDE'S "REVIEW FORCED TO N" WINS.           
007930           IF I-CATEGORY-CODE = '7' OR '9' OR '15' OR '16'        
007940                                     OR '23'                      
007950               MOVE 'Y' TO NEEDS-REVIEW-SW                        
007960           END-IF.                                                
007970                                                                  
007980           MOVE 'STRIPE TRANSFER' TO SEARCH-KEYWORD.              
007990           PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT.          
008000           IF CONTAINS-YES AND I-AMOUNT > 0                       
008010               PERFORM 4200-ABSOLUTE-AMOUNT                       
008020               IF I-ABS-AMOUNT < 9.00                             
008030                   MOVE '9' TO I-CATEGORY-CODE                    
008040                   IF I-ITEMIZATION-LBL = SPACES                  
008050                       MOVE 'Journal subscriptions'               
008060                           TO I-ITEMIZATION-LBL                   
008070                   END-IF                                         
008080                   MOVE 'N' TO NEEDS-REVIEW-SW                    
008090               END-IF                                             
008100           END-IF.                                                
008110                                                                  
008120                                                                  
008130       2250-STAMP-PERIOD.                                         
008140           MOVE PERIOD-MONTH TO STAMPED-MONTH.                    
008150           MOVE PERIOD-YEAR  TO STAMPED-YEAR.                     
008160                                                                  
008170                                                                  
008180       2300-STORE-KEPT.                                           
008190*    APPENDS THE CLASSIFIED ROW TO KEPT-TABLE SO THE              
008200*    REPORT PHASE CAN MAKE REPEATED PASSES WITHOUT RE-            
008210*    READING TRANS-FILE-IN.                                       
008220           ADD 1 TO C-KEPT-COUNT.                                 
008230           MOVE C-KEPT-COUNT TO C-KEPT-SUB.                       
008240           MOVE I-DATE-TXT     TO KT-DATE (C-KEPT-SUB).           
008250           MOVE I-DESCRIPTION  TO KT-DESCRIPTION (C-KEPT-SUB).    
008260           MOVE I-AMOUNT       TO KT-AMOUNT (C-KEPT-SUB).         
008270           MOVE I-CATEGORY-CODE                                   
008280               TO KT-CATEGORY-CODE (C-KEPT-SUB).                  
008290           MOVE I-CATEGORY-LABEL                                  
008300               TO KT-CATEGORY-LABEL (C-KEPT-SUB).                 
008310           MOVE I-ITEMIZATION-LBL                                 
008320               TO KT-ITEMIZATION-LBL (C-KEPT-SUB).                
008330           MOVE I-MEMBER-EVENT-LBL                                
008340               TO KT-MEMBER-EVENT-LBL (C-KEPT-SUB).               
008350           MOVE I-EVENT-LOCATION                                  
008360               TO KT-EVENT-LOCATION (C-KEPT-SUB).                 
008370           MOVE I-EVENT-PURPOSE                                   
008380               TO KT-EVENT-PURPOSE (C-KEPT-SUB).                  
008390           MOVE I-SPONSOR-NAME                                    
008400               TO KT-SPONSOR-NAME (C-KEPT-SUB).                   
008410           MOVE POT-SPONSOR-SW                                    
008420               TO KT-POTENTIAL-SPONSOR (C-KEPT-SUB).              
008430           MOVE I-NEEDS-INVEST-FLAG                               
008440               TO KT-NEEDS-INVEST-FLAG (C-KEPT-SUB).              
008450                                                                  
008460           IF I-NEEDS-INVEST-FLAG = 'Y'                           
008470               ADD 1 TO C-FLAG-COUNT                              
008480               ADD I-AMOUNT TO C-FLAG-TOTAL-AMT                   
008490           END-IF.                                                
008500                                                                  
008510                                                                  
008520       2400-WRITE-ACTIVITY.                                       
008530           MOVE STAMPED-YEAR     TO OA-YEAR.                      
008540           MOVE STAMPED-MONTH    TO OA-MONTH.                     
008550           MOVE I-DATE-TXT         TO OA-DATE.                    
008560           MOVE I-DESCRIPTION      TO OA-DESCRIPTION.             
008570           MOVE I-AMOUNT           TO OA-AMOUNT.                  
008580           MOVE I-CATEGORY-CODE    TO OA-CATEGORY-CODE.           
008590           MOVE I-CATEGORY-LABEL   TO OA-CATEGORY-LABEL.          
008600           MOVE I-ITEMIZATION-LBL  TO OA-ITEMIZATION-LBL.         
008610           MOVE I-MEMBER-EVENT-LBL TO OA-MEMBER-EVENT-LBL.        
008620           MOVE I-EVENT-LOCATION   TO OA-EVENT-LOCATION.          
008630           MOVE I-EVENT-PURPOSE    TO OA-EVENT-PURPOSE.           
008640           MOVE I-SPONSOR-NAME     TO OA-SPONSOR-NAME.            
008650           MOVE POT-SPONSOR-SW   TO OA-POTENTIAL-SPONSOR.         
008660           MOVE I-NEEDS-INVEST-FLAG TO OA-NEEDS-INVEST-FLAG.      
008670                                                                  
008680           WRITE ACTV-RECORD-OUT.                                 
008690                                                                  
008700                                                                  
008710       2500-ACCUMULATE-CATEGORY.                                  
008720           MOVE 'N' TO LABEL-FOUND-SW.                            
008730           PERFORM 2510-ADD-ONE-CATEGORY                          
008740               VARYING C-CAT-SUB FROM 1 BY 1                      
008750                   UNTIL C-CAT-SUB > 14                           
008760                      OR LABEL-FOUND.                             
008770                                                                  
008780       2500-EXIT.                                                 
008790           EXIT.                                                  
008800                                                                  
008810                                                                  
008820       2510-ADD-ONE-CATEGORY.                                     
008830           IF CT-CODE (C-CAT-SUB) = I-CATEGORY-CODE               
008840               ADD I-AMOUNT TO CT-TOTAL-AMT (C-CAT-SUB)           
008850               MOVE 'Y' TO LABEL-FOUND-SW                         
008860           END-IF.                                                
008870                                                                  
008880                                                                  
008890       3000-CLOSING.                                              
008900           PERFORM 3100-REPORT-HEADER.                            
008910           PERFORM 3200-CATEGORY-TOTALS THRU 3200-EXIT.           
008920           PERFORM 3300-ITEMIZED-REVENUE THRU 3300-EXIT.          
008930           PERFORM 3400-ITEMIZED-EXPENSE THRU 3400-EXIT.          
008940           PERFORM 3600-FLAGGED-SUMMARY.                          
008950           PERFORM 3700-REPORT-FOOTER.                            
008960                                                                  
008970           CLOSE TRANS-FILE-IN.                                   
008980           CLOSE ACTV-FILE-OUT.                                   
008990           CLOSE RPT-FILE-OUT.                                    
009000                                                                  
009010                                                                  
009020       3100-REPORT-HEADER.                                        
009030           MOVE SPACES TO BUILD-LINE.                             
009040           STRING PERIOD-MONTH-NAME DELIMITED BY SPACE            
009050                  ' ' DELIMITED BY SIZE                           
009060                  PERIOD-YEAR DELIMITED BY SIZE                   
009070                  ' Foreign Area Officer Association Financial'   
009080                                          DELIMITED BY SIZE       
009090                  ' Report' DELIMITED BY SIZE                     
009100               INTO BUILD-LINE.                                   
009110           WRITE RPT-LINE-OUT FROM BUILD-LINE.                    
009120                                                                  
009130           MOVE 'Foreign Area Officer Association (FAOA)'         
009140               TO RPT-LINE-OUT.                                   
009150           WRITE RPT-LINE-OUT.                                    
009160                                                                  
009170           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
009180           MOVE RULE-LINE TO RPT-LINE-OUT.                        
009190           WRITE RPT-LINE-OUT.                                    
009200                                                                  
009210           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
009220           WRITE RPT-LINE-OUT.                                    
009230                                                                  
009240                                                                  
009250       4400-EDIT-AMOUNT-TEXT.                                     
009260*    EDITS EDIT-SOURCE-AMT INTO TRIM-RESULT WITH                  
009270*    THOUSANDS SEPARATORS, 2 DECIMALS, LEADING SPACES             
009280*    SQUEEZED OUT.  CALLER MOVES THE AMOUNT TO                    
009290*    EDIT-SOURCE-AMT FIRST.                                       
009300           MOVE EDIT-SOURCE-AMT TO EDIT-AMOUNT.                   
009310           MOVE EDIT-AMOUNT TO TRIM-WORK.                         
009320           MOVE SPACES TO TRIM-RESULT.                            
009330           MOVE 1 TO C-LEAD-SUB.                                  
009340           PERFORM 4410-LEAD-SCAN                                 
009350               UNTIL C-LEAD-SUB > 60                              
009360                  OR TRIM-WORK (C-LEAD-SUB:1) NOT = SPACE.        
009370           IF C-LEAD-SUB > 60                                     
009380               MOVE 1 TO C-LEAD-SUB                               
009390           END-IF.                                                
009400           MOVE TRIM-WORK (C-LEAD-SUB:) TO TRIM-RESULT.           
009410                                                                  
009420       4400-EXIT.                                                 
009430           EXIT.                                                  
009440                                                                  
009450                                                                  
009460       4410-LEAD-SCAN.                                            
009470           ADD 1 TO C-LEAD-SUB.                                   
009480                                                                  
009490                                                                  
009500       3200-CATEGORY-TOTALS.                                      
009510           MOVE 'REVENUE CATEGORIES' TO RPT-LINE-OUT.             
009520           WRITE RPT-LINE-OUT.                                    
009530           MOVE 'N' TO ANY-FOUND-SW.                              
009540           PERFORM 3210-ONE-REVENUE-LINE                          
009550               VARYING C-CAT-SUB FROM 1 BY 1                      
009560                   UNTIL C-CAT-SUB > 14.                          
009570           IF NOT ANY-FOUND                                       
009580               MOVE '  (No revenue recorded for this period.)'    
009590                   TO RPT-LINE-OUT                                
009600               WRITE RPT-LINE-OUT                                 
009610           END-IF.                                                
009620           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
009630           WRITE RPT-LINE-OUT.                                    
009640                                                                  
009650           MOVE 'EXPENSE CATEGORIES' TO RPT-LINE-OUT.             
009660           WRITE RPT-LINE-OUT.                                    
009670           MOVE 'N' TO ANY-FOUND-SW.                              
009680           PERFORM 3220-ONE-EXPENSE-LINE                          
009690               VARYING C-CAT-SUB FROM 1 BY 1                      
009700                   UNTIL C-CAT-SUB > 14.                          
009710           IF NOT ANY-FOUND                                       
009720               MOVE '  (No expenses recorded for this period.)'   
009730                   TO RPT-LINE-OUT                                
009740               WRITE RPT-LINE-OUT                                 
009750           END-IF.                                                
009760           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
009770           WRITE RPT-LINE-OUT.                                    
009780                                                                  
009790       3200-EXIT.                                                 
009800           EXIT.                                                  
009810                                                                  
009820                                                                  
009830       3210-ONE-REVENUE-LINE.                                     
009840           IF CT-REVENUE (C-CAT-SUB)                              
009850               AND CT-TOTAL-AMT (C-CAT-SUB) NOT = ZERO            
009860               MOVE 'Y' TO ANY-FOUND-SW                           
009870               PERFORM 3230-BUILD-CATEGORY-LINE                   
009880               WRITE RPT-LINE-OUT                                 
009890           END-IF.                                                
009900                                                                  
009910                                                                  
009920       3220-ONE-EXPENSE-LINE.                                     
009930           IF CT-EXPENSE (C-CAT-SUB)                              
009940               AND CT-TOTAL-AMT (C-CAT-SUB) NOT = ZERO            
009950               MOVE 'Y' TO ANY-FOUND-SW                           
009960               PERFORM 3230-BUILD-CATEGORY-LINE                   
009970               WRITE RPT-LINE-OUT                                 
009980           END-IF.                                                
009990                                                                  
010000                                                                  
010010       3230-BUILD-CATEGORY-LINE.                                  
010020           MOVE CT-TOTAL-AMT (C-CAT-SUB) TO EDIT-SOURCE-AMT.      
010030           PERFORM 4400-EDIT-AMOUNT-TEXT THRU 4400-EXIT.          
010040           MOVE CT-LABEL (C-CAT-SUB) TO TRIM-WORK.                
010050           PERFORM 4300-COMPUTE-TRIM-LEN THRU 4300-EXIT.          
010060           MOVE SPACES TO BUILD-LINE.                             
010070           STRING '  ' DELIMITED BY SIZE                          
010080                  CT-CODE (C-CAT-SUB) DELIMITED BY SPACE          
010090                  ' - ' DELIMITED BY SIZE                         
010100                  TRIM-WORK (1:C-TRIM-LEN) DELIMITED BY SIZE      
010110                  ': ' DELIMITED BY SIZE                          
010120                  TRIM-RESULT DELIMITED BY SPACE                  
010130               INTO BUILD-LINE.                                   
010140           MOVE BUILD-LINE TO RPT-LINE-OUT.                       
010150                                                                  
010160                                                                  
010170       4300-COMPUTE-TRIM-LEN.                                     
010180*    CALLER MOVES THE FIELD TO BE TRIMMED INTO TRIM-WORK          
010190*    FIRST.  RETURNS THE LENGTH OF THE TEXT WITH TRAILING         
010200*    SPACES REMOVED IN C-TRIM-LEN (MINIMUM OF 1).                 
010210           MOVE 60 TO C-TRIM-SUB.                                 
010220           PERFORM 4310-TRIM-SCAN                                 
010230               UNTIL C-TRIM-SUB < 1                               
010240                  OR TRIM-WORK (C-TRIM-SUB:1) NOT = SPACE.        
010250           IF C-TRIM-SUB < 1                                      
010260               MOVE 1 TO C-TRIM-LEN                               
010270           ELSE                                                   
010280               MOVE C-TRIM-SUB TO C-TRIM-LEN                      
010290           END-IF.                                                
010300                                                                  
010310       4300-EXIT.                                                 
010320           EXIT.                                                  
010330                                                                  
010340                                                                  
010350       4310-TRIM-SCAN.                                            
010360           SUBTRACT 1 FROM C-TRIM-SUB.                            
010370                                                                  
010380                                                                  
010390       3500-BUILD-GROUP-TABLE.                                    
010400*    SCANS KEPT-TABLE FOR ROWS IN GROUP-CATEGORY-CODE             
010410*    AND ACCUMULATES THEM INTO GROUP-TABLE BY SPONSOR             
010420*    NAME (GROUP-BY-SPONSOR-SW = Y) OR ITEMIZATION LABEL          
010430*    (BLANK LABEL BECOMES 'UNLABELED').                           
010440           MOVE ZERO TO C-GROUP-COUNT.                            
010450           PERFORM 3510-SCAN-ONE-KEPT                             
010460               VARYING C-KEPT-SUB FROM 1 BY 1                     
010470                   UNTIL C-KEPT-SUB > C-KEPT-COUNT.               
010480                                                                  
010490       3500-EXIT.                                                 
010500           EXIT.                                                  
010510                                                                  
010520                                                                  
010530       3510-SCAN-ONE-KEPT.                                        
010540           IF KT-CATEGORY-CODE (C-KEPT-SUB)                       
010550                                       = GROUP-CATEGORY-CODE      
010560               IF GROUP-BY-SPONSOR                                
010570                   IF KT-SPONSOR-NAME (C-KEPT-SUB) NOT = SPACES   
010580                       MOVE KT-SPONSOR-NAME (C-KEPT-SUB)          
010590                           TO GROUP-KEY                           
010600                       PERFORM 3520-ADD-TO-GROUP-TABLE            
010610                   END-IF                                         
010620               ELSE                                               
010630                   IF KT-ITEMIZATION-LBL (C-KEPT-SUB) = SPACES    
010640                       MOVE 'UNLABELED' TO GROUP-KEY              
010650                   ELSE                                           
010660                       MOVE KT-ITEMIZATION-LBL (C-KEPT-SUB)       
010670                           TO GROUP-KEY                           
010680                   END-IF                                         
010690                   PERFORM 3520-ADD-TO-GROUP-TABLE                
010700               END-IF                                             
010710           END-IF.                                                
010720                                                                  
010730                                                                  
010740       3520-ADD-TO-GROUP-TABLE.                                   
010750           MOVE 'N' TO GROUP-FOUND-SW.                            
010760           PERFORM 3525-SCAN-ONE-GROUP                            
010770               VARYING C-GROUP-SUB FROM 1 BY 1                    
010780                   UNTIL C-GROUP-SUB > C-GROUP-COUNT              
010790                      OR GROUP-FOUND.                             
010800           IF NOT GROUP-FOUND                                     
010810               ADD 1 TO C-GROUP-COUNT                             
010820               MOVE GROUP-KEY TO GR-LABEL (C-GROUP-COUNT)         
010830               MOVE KT-AMOUNT (C-KEPT-SUB)                        
010840                   TO GR-TOTAL-AMT (C-GROUP-COUNT)                
010850           END-IF.                                                
010860                                                                  
010870                                                                  
010880       3525-SCAN-ONE-GROUP.                                       
010890           IF GR-LABEL (C-GROUP-SUB) = GROUP-KEY                  
010900               ADD KT-AMOUNT (C-KEPT-SUB)                         
010910                   TO GR-TOTAL-AMT (C-GROUP-SUB)                  
010920               MOVE 'Y' TO GROUP-FOUND-SW                         
010930           END-IF.                                                
010940                                                                  
010950                                                                  
010960       3550-SORT-GROUP-TABLE.                                     
010970*    BUBBLE SORT ON GR-LABEL, ASCENDING.  THIS SHOP'S PACK        
010980*    HAS NO SORT VERB IN PRODUCTION-SHAPED CODE, SO THE           
010990*    STANDARD SMALL-TABLE BUBBLE SORT IS USED INSTEAD.            
011000           IF C-GROUP-COUNT > 1                                   
011010               MOVE 'N' TO SWAP-DONE-SW                           
011020               PERFORM 3560-BUBBLE-PASS                           
011030                   UNTIL SWAP-DONE                                
011040           END-IF.                                                
011050                                                                  
011060                                                                  
011070       3560-BUBBLE-PASS.                                          
011080           MOVE 'Y' TO SWAP-DONE-SW.                              
011090           PERFORM 3565-BUBBLE-COMPARE                            
011100               VARYING C-GROUP-SUB FROM 1 BY 1                    
011110                   UNTIL C-GROUP-SUB > C-GROUP-COUNT - 1.         
011120                                                                  
011130                                                                  
011140       3565-BUBBLE-COMPARE.                                       
011150           ADD 1 C-GROUP-SUB GIVING C-GROUP-SUB-2.                
011160           IF GR-LABEL (C-GROUP-SUB) > GR-LABEL (C-GROUP-SUB-2)   
011170               MOVE GR-ENTRY (C-GROUP-SUB)   TO GROUP-HOLD        
011180               MOVE GR-ENTRY (C-GROUP-SUB-2)                      
011190                                   TO GR-ENTRY (C-GROUP-SUB)      
011200               MOVE GROUP-HOLD                                    
011210                                   TO GR-ENTRY (C-GROUP-SUB-2)    
011220               MOVE 'N' TO SWAP-DONE-SW                           
011230           END-IF.                                                
011240                                                                  
011250                                                                  
011260       3305-CHECK-REVENUE-QUALIFIES.                              
011270*    A REVENUE CATEGORY IS ITEMIZED WHEN IT HAS AT LEAST          
011280*    ONE KEPT ROW AND AT LEAST ONE ROW CARRIES A SPONSOR          
011290*    NAME OR AN ITEMIZATION LABEL.                                
011300           MOVE 'N' TO CAT-HAS-KEPT-SW.                           
011310           MOVE 'N' TO CAT-HAS-LABEL-SW.                          
011320           PERFORM 3306-SCAN-REVENUE-QUALIFY                      
011330               VARYING C-KEPT-SUB FROM 1 BY 1                     
011340                   UNTIL C-KEPT-SUB > C-KEPT-COUNT.               
011350                                                                  
011360       3305-EXIT.                                                 
011370           EXIT.                                                  
011380                                                                  
011390                                                                  
011400       3306-SCAN-REVENUE-QUALIFY.                                 
011410           IF KT-CATEGORY-CODE (C-KEPT-SUB) =                     
011420               GROUP-CATEGORY-CODE                                
011430               MOVE 'Y' TO CAT-HAS-KEPT-SW                        
011440               IF KT-SPONSOR-NAME (C-KEPT-SUB) NOT = SPACES       
011450                  OR KT-ITEMIZATION-LBL (C-KEPT-SUB) NOT = SPACES 
011460                   MOVE 'Y' TO CAT-HAS-LABEL-SW                   
011470               END-IF                                             
011480           END-IF.                                                
011490                                                                  
011500                                                                  
011510       3405-CHECK-EXPENSE-QUALIFIES.                              
011520*    A NON-16 EXPENSE CATEGORY IS ITEMIZED ONLY WHEN AT           
011530*    LEAST ONE ROW CARRIES AN ITEMIZATION LABEL.                  
011540           MOVE 'N' TO CAT-HAS-KEPT-SW.                           
011550           MOVE 'N' TO CAT-HAS-LABEL-SW.                          
011560           PERFORM 3406-SCAN-EXPENSE-QUALIFY                      
011570               VARYING C-KEPT-SUB FROM 1 BY 1                     
011580                   UNTIL C-KEPT-SUB > C-KEPT-COUNT.               
011590                                                                  
011600       3405-EXIT.                                                 
011610           EXIT.                                                  
011620                                                                  
011630                                                                  
011640       3406-SCAN-EXPENSE-QUALIFY.                                 
011650           IF KT-CATEGORY-CODE (C-KEPT-SUB) =                     
011660               GROUP-CATEGORY-CODE                                
011670               MOVE 'Y' TO CAT-HAS-KEPT-SW                        
011680               IF KT-ITEMIZATION-LBL (C-KEPT-SUB) NOT = SPACES    
011690                   MOVE 'Y' TO CAT-HAS-LABEL-SW                   
011700               END-IF                                             
011710           END-IF.                                                
011720                                                                  
011730                                                                  
011740       3570-PRINT-GROUP-LINE.                                     
011750           MOVE GR-TOTAL-AMT (C-GROUP-SUB) TO EDIT-SOURCE-AMT.    
011760           PERFORM 4400-EDIT-AMOUNT-TEXT THRU 4400-EXIT.          
011770           MOVE GR-LABEL (C-GROUP-SUB) TO TRIM-WORK.              
011780           PERFORM 4300-COMPUTE-TRIM-LEN THRU 4300-EXIT.          
011790           MOVE SPACES TO BUILD-LINE.                             
011800           STRING '    ' DELIMITED BY SIZE                        
011810                  TRIM-WORK (1:C-TRIM-LEN) DELIMITED BY SIZE      
011820                  ': ' DELIMITED BY SIZE                          
011830                  TRIM-RESULT DELIMITED BY SPACE                  
011840               INTO BUILD-LINE.                                   
011850           MOVE BUILD-LINE TO RPT-LINE-OUT.                       
011860           WRITE RPT-LINE-OUT.                                    
011870                                                                  
011880                                                                  
011890       9000-READ.                                                 
011900           READ TRANS-FILE-IN                                     
011910               AT END MOVE 'NO ' TO MORE-RECS                     
011920           END-READ.                                              
011930                                                                  
011940                                                                  
011950       4100-CHECK-KEYWORD-LIST.                                   
011960*    SCANS RULE-KEYWORD-TABLE FOR ENTRIES TAGGED WITH             
011970*    C-CHECK-RULE AND TESTS EACH ONE AGAINST I-DESC-UPPER         
011980*    UNTIL A MATCH IS FOUND OR THE TABLE IS EXHAUSTED.            
011990           MOVE 'N' TO CONTAINS-SW.                               
012000           PERFORM 4110-SCAN-ONE-KEYWORD                          
012010               VARYING C-KEYWORD-SUB FROM 1 BY 1                  
012020                   UNTIL C-KEYWORD-SUB > 43                       
012030                      OR CONTAINS-YES.                            
012040                                                                  
012050       4100-EXIT.                                                 
012060           EXIT.                                                  
012070                                                                  
012080                                                                  
012090       4110-SCAN-ONE-KEYWORD.                                     
012100           IF RK-RULE-NBR (C-KEYWORD-SUB) = C-CHECK-RULE          
012110               MOVE RK-KEYWORD (C-KEYWORD-SUB)                    
012120                   TO SEARCH-KEYWORD                              
012130               PERFORM 4150-CONTAINS-LITERAL THRU 4150-EXIT       
012140           END-IF.                                                
012150                                                                  
012160                                                                  
012170       4150-CONTAINS-LITERAL.                                     
012180*    TESTS WHETHER I-DESC-UPPER CONTAINS THE LITERAL IN           
012190*    SEARCH-KEYWORD.  CALLER'S LITERAL MUST ALREADY BE            
012200*    UPPERCASE -- I-DESC-UPPER WAS FOLDED IN 2000-MAINLINE.       
012210           MOVE SEARCH-KEYWORD TO TRIM-WORK.                      
012220           PERFORM 4300-COMPUTE-TRIM-LEN THRU 4300-EXIT.          
012230           MOVE ZERO TO TALLY.                                    
012240           INSPECT I-DESC-UPPER TALLYING TALLY                    
012250               FOR ALL SEARCH-KEYWORD (1:C-TRIM-LEN).             
012260           IF TALLY > 0                                           
012270               MOVE 'Y' TO CONTAINS-SW                            
012280           ELSE                                                   
012290               MOVE 'N' TO CONTAINS-SW                            
012300           END-IF.                                                
012310                                                                  
012320       4150-EXIT.                                                 
012330           EXIT.                                                  
012340                                                                  
012350                                                                  
012360       3300-ITEMIZED-REVENUE.                                     
012370*    ITEMIZED BREAKDOWN OF REVENUE CATEGORIES, GROUPED BY         
012380*    SPONSOR NAME FOR CATEGORY 01, ELSE BY ITEMIZATION            
012390*    LABEL.  A CATEGORY WITH NO LABELS/SPONSORS IS SKIPPED        
012400*    HERE THOUGH IT STILL APPEARS IN THE TOTALS ABOVE.            
012410           MOVE 'ITEMIZED REVENUE' TO RPT-LINE-OUT.               
012420           WRITE RPT-LINE-OUT.                                    
012430           MOVE 'N' TO ANY-FOUND-SW.                              
012440           PERFORM 3310-ONE-REVENUE-CAT                           
012450               VARYING C-CAT-SUB FROM 1 BY 1                      
012460                   UNTIL C-CAT-SUB > 14.                          
012470           IF NOT ANY-FOUND                                       
012480               MOVE '  (No itemized revenue entries.)'            
012490                   TO RPT-LINE-OUT                                
012500               WRITE RPT-LINE-OUT                                 
012510           END-IF.                                                
012520           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
012530           WRITE RPT-LINE-OUT.                                    
012540                                                                  
012550       3300-EXIT.                                                 
012560           EXIT.                                                  
012570                                                                  
012580                                                                  
012590       3310-ONE-REVENUE-CAT.                                      
012600           IF CT-REVENUE (C-CAT-SUB)                              
012610               MOVE CT-CODE (C-CAT-SUB) TO GROUP-CATEGORY-CODE    
012620               PERFORM 3305-CHECK-REVENUE-QUALIFIES THRU 3305-EXIT
012630               IF CAT-HAS-KEPT AND CAT-HAS-LABEL                  
012640                   MOVE 'Y' TO ANY-FOUND-SW                       
012650                   PERFORM 3320-PRINT-REVENUE-CAT                 
012660               END-IF                                             
012670           END-IF.                                                
012680                                                                  
012690                                                                  
012700       3320-PRINT-REVENUE-CAT.                                    
012710           MOVE CT-LABEL (C-CAT-SUB) TO TRIM-WORK.                
012720           PERFORM 4300-COMPUTE-TRIM-LEN THRU 4300-EXIT.          
012730           MOVE SPACES TO BUILD-LINE.                             
012740           STRING '  Category ' DELIMITED BY SIZE                 
012750                  CT-CODE (C-CAT-SUB) DELIMITED BY SPACE          
012760                  ' – ' DELIMITED BY SIZE                         
012770                  TRIM-WORK (1:C-TRIM-LEN) DELIMITED BY SIZE      
012780                  ':' DELIMITED BY SIZE                           
012790               INTO BUILD-LINE.                                   
012800           MOVE BUILD-LINE TO RPT-LINE-OUT.                       
012810           WRITE RPT-LINE-OUT.                                    
012820           IF CT-CODE (C-CAT-SUB) = '1'                           
012830               MOVE 'Y' TO GROUP-BY-SPONSOR-SW                    
012840           ELSE                                                   
012850               MOVE 'N' TO GROUP-BY-SPONSOR-SW                    
012860           END-IF.                                                
012870           PERFORM 3500-BUILD-GROUP-TABLE THRU 3500-EXIT.         
012880           PERFORM 3550-SORT-GROUP-TABLE.                         
012890           PERFORM 3570-PRINT-GROUP-LINE                          
012900               VARYING C-GROUP-SUB FROM 1 BY 1                    
012910                   UNTIL C-GROUP-SUB > C-GROUP-COUNT.             
012920           IF CT-CODE (C-CAT-SUB) = '1' AND C-GROUP-COUNT = ZERO  
012930               MOVE '    (No sponsor names recorded.)'            
012940                   TO RPT-LINE-OUT                                
012950               WRITE RPT-LINE-OUT                                 
012960           END-IF.                                                
012970           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
012980           WRITE RPT-LINE-OUT.                                    
012990                                                                  
013000                                                                  
013010       3400-ITEMIZED-EXPENSE.                                     
013020*    CATEGORY 16 (INDIVIDUAL EVENTS) IS ALWAYS LISTED ONE         
013030*    TRANSACTION PER LINE.  OTHER EXPENSE CATEGORIES ARE          
013040*    CONSOLIDATED BY ITEMIZATION LABEL WHEN A LABEL WAS           
013050*    RECORDED, ELSE SKIPPED HERE (BUT STILL TOTALED ABOVE).       
013060           MOVE 'ITEMIZED EXPENSES' TO RPT-LINE-OUT.              
013070           WRITE RPT-LINE-OUT.                                    
013080           MOVE 'N' TO ANY-FOUND-SW.                              
013090           PERFORM 3410-ONE-EXPENSE-CAT                           
013100               VARYING C-CAT-SUB FROM 1 BY 1                      
013110                   UNTIL C-CAT-SUB > 14.                          
013120           IF NOT ANY-FOUND                                       
013130               MOVE '  (No itemized expense entries.)'            
013140                   TO RPT-LINE-OUT                                
013150               WRITE RPT-LINE-OUT                                 
013160           END-IF.                                                
013170           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
013180           WRITE RPT-LINE-OUT.                                    
013190                                                                  
013200       3400-EXIT.                                                 
013210           EXIT.                                                  
013220                                                                  
013230                                                                  
013240       3410-ONE-EXPENSE-CAT.                                      
013250           IF CT-EXPENSE (C-CAT-SUB)                              
013260               IF CT-CODE (C-CAT-SUB) = '16'                      
013270                   MOVE CT-CODE (C-CAT-SUB)                       
013280                       TO GROUP-CATEGORY-CODE                     
013290                   PERFORM 3405-CHECK-EXPENSE-QUALIFIES THRU      
013300                       3405-EXIT                                  
013310                   IF CAT-HAS-KEPT                                
013320                       MOVE 'Y' TO ANY-FOUND-SW                   
013330                       PERFORM 3430-EXPENSE-CAT-16-DETAIL         
013340                   END-IF                                         
013350               ELSE                                               
013360                   MOVE CT-CODE (C-CAT-SUB)                       
013370                       TO GROUP-CATEGORY-CODE                     
013380                   PERFORM 3405-CHECK-EXPENSE-QUALIFIES THRU      
013390                       3405-EXIT                                  
013400                   IF CAT-HAS-KEPT AND CAT-HAS-LABEL              
013410                       MOVE 'Y' TO ANY-FOUND-SW                   
013420                       PERFORM 3420-PRINT-EXPENSE-CAT             
013430                   END-IF                                         
013440               END-IF                                             
013450           END-IF.                                                
013460                                                                  
013470                                                                  
013480       3420-PRINT-EXPENSE-CAT.                                    
013490           MOVE CT-LABEL (C-CAT-SUB) TO TRIM-WORK.                
013500           PERFORM 4300-COMPUTE-TRIM-LEN THRU 4300-EXIT.          
013510           MOVE SPACES TO BUILD-LINE.                             
013520           STRING '  Category ' DELIMITED BY SIZE                 
013530                  CT-CODE (C-CAT-SUB) DELIMITED BY SPACE          
013540                  ' – ' DELIMITED BY SIZE                         
013550                  TRIM-WORK (1:C-TRIM-LEN) DELIMITED BY SIZE      
013560                  ':' DELIMITED BY SIZE                           
013570               INTO BUILD-LINE.                                   
013580           MOVE BUILD-LINE TO RPT-LINE-OUT.                       
013590           WRITE RPT-LINE-OUT.                                    
013600           MOVE 'N' TO GROUP-BY-SPONSOR-SW.                       
013610           PERFORM 3500-BUILD-GROUP-TABLE THRU 3500-EXIT.         
013620           PERFORM 3550-SORT-GROUP-TABLE.                         
013630           PERFORM 3570-PRINT-GROUP-LINE                          
013640               VARYING C-GROUP-SUB FROM 1 BY 1                    
013650                   UNTIL C-GROUP-SUB > C-GROUP-COUNT.             
013660           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
013670           WRITE RPT-LINE-OUT.                                    
013680                                                                  
013690                                                                  
013700       3430-EXPENSE-CAT-16-DETAIL.                                
013710           MOVE CT-LABEL (C-CAT-SUB) TO TRIM-WORK.                
013720           PERFORM 4300-COMPUTE-TRIM-LEN THRU 4300-EXIT.          
013730           MOVE SPACES TO BUILD-LINE.                             
013740           STRING '  Category ' DELIMITED BY SIZE                 
013750                  CT-CODE (C-CAT-SUB) DELIMITED BY SPACE          
013760                  ' – ' DELIMITED BY SIZE                         
013770                  TRIM-WORK (1:C-TRIM-LEN) DELIMITED BY SIZE      
013780                  ' (individual events):' DELIMITED BY SIZE       
013790               INTO BUILD-LINE.                                   
013800           MOVE BUILD-LINE TO RPT-LINE-OUT.                       
013810           WRITE RPT-LINE-OUT.                                    
013820           MOVE '    Date | Event | Location | Purpose | Amount'  
013830               TO RPT-LINE-OUT.                                   
013840           WRITE RPT-LINE-OUT.                                    
013850           PERFORM 3440-SCAN-CAT-16-KEPT                          
013860               VARYING C-KEPT-SUB FROM 1 BY 1                     
013870                   UNTIL C-KEPT-SUB > C-KEPT-COUNT.               
013880           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
013890           WRITE RPT-LINE-OUT.                                    
013900                                                                  
013910                                                                  
013920       3440-SCAN-CAT-16-KEPT.                                     
013930           IF KT-CATEGORY-CODE (C-KEPT-SUB) = '16'                
013940               PERFORM 3450-PRINT-CAT-16-LINE                     
013950           END-IF.                                                
013960                                                                  
013970                                                                  
013980       3450-PRINT-CAT-16-LINE.                                    
013990           MOVE KT-AMOUNT (C-KEPT-SUB) TO EDIT-SOURCE-AMT.        
014000           PERFORM 4400-EDIT-AMOUNT-TEXT THRU 4400-EXIT.          
014010           MOVE SPACES TO BUILD-LINE.                             
014020           STRING '    ' DELIMITED BY SIZE                        
014030                  KT-DATE (C-KEPT-SUB) DELIMITED BY SIZE          
014040                  ' | ' DELIMITED BY SIZE                         
014050                  KT-MEMBER-EVENT-LBL (C-KEPT-SUB)                
014060                      DELIMITED BY SIZE                           
014070                  ' | ' DELIMITED BY SIZE                         
014080                  KT-EVENT-LOCATION (C-KEPT-SUB)                  
014090                      DELIMITED BY SIZE                           
014100                  ' | ' DELIMITED BY SIZE                         
014110                  KT-EVENT-PURPOSE (C-KEPT-SUB)                   
014120                      DELIMITED BY SIZE                           
014130                  ' | ' DELIMITED BY SIZE                         
014140                  TRIM-RESULT DELIMITED BY SPACE                  
014150               INTO BUILD-LINE.                                   
014160           MOVE BUILD-LINE TO RPT-LINE-OUT.                       
014170           WRITE RPT-LINE-OUT.                                    
014180                                                                  
014190                                                                  
014200       3600-FLAGGED-SUMMARY.                                      
014210           MOVE 'NEEDS FURTHER INVESTIGATION (Treasurer Flagged)' 
014220               TO RPT-LINE-OUT.                                   
014230           WRITE RPT-LINE-OUT.                                    
014240           IF C-FLAG-COUNT = ZERO                                 
014250               MOVE '  (None flagged this period.)'               
014260                   TO RPT-LINE-OUT                                
014270               WRITE RPT-LINE-OUT                                 
014280           ELSE                                                   
014290               MOVE C-FLAG-COUNT TO O-FLAG-COUNT                  
014300               MOVE SPACES TO BUILD-LINE                          
014310               STRING '  Count of flagged transactions: '         
014320                          DELIMITED BY SIZE                       
014330                      O-FLAG-COUNT DELIMITED BY SIZE              
014340                   INTO BUILD-LINE                                
014350               MOVE BUILD-LINE TO RPT-LINE-OUT                    
014360               WRITE RPT-LINE-OUT                                 
014370               MOVE C-FLAG-TOTAL-AMT TO EDIT-SOURCE-AMT           
014380               PERFORM 4400-EDIT-AMOUNT-TEXT THRU 4400-EXIT       
014390               MOVE SPACES TO BUILD-LINE                          
014400               STRING '  Net total of flagged amounts: '          
014410                          DELIMITED BY SIZE                       
014420                      TRIM-RESULT DELIMITED BY SPACE              
014430                   INTO BUILD-LINE                                
014440               MOVE BUILD-LINE TO RPT-LINE-OUT                    
014450               WRITE RPT-LINE-OUT                                 
014460           END-IF.                                                
014470           MOVE BLANK-LINE TO RPT-LINE-OUT.                       
014480           WRITE RPT-LINE-OUT.                                    
014490                                                                  
014500                                                                  
014510       3700-REPORT-FOOTER.                                        
014520           MOVE 'End of report.' TO RPT-LINE-OUT.                 
014530           WRITE RPT-LINE-OUT.                                    
014540                                                                  
